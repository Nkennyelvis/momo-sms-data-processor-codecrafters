000100******************************************************************
000200*                                                                *
000300*   MEMBER NAME = MMRUNCPY                                       *
000400*                                                                *
000500*   DESCRIPTIVE NAME = MOMO BATCH RUN-LOG RECORD                 *
000600*                                                                *
000700*   FUNCTION = ONE LINE APPENDED TO RUNLOG AT THE END OF EVERY   *
000800*              EXECUTION OF MMBATCH, FOR THE OPERATIONS LOG.     *
000900*                                                                *
001000*   CHANGE ACTIVITY =                                            *
001100*       88/03/21  DWS  INITIAL COPY MEMBER                       *MM00017
001200*       91/11/19  RBG  ADDED FILLER PAD TO ROUND OUT TO 80       *MM00034
002000******************************************************************
002100 01  MM-RUN-REC.
002200     05  RUN-ID                  PIC X(20).
002300     05  RECORDS-READ            PIC 9(07).
002400     05  RECORDS-CLEANED         PIC 9(07).
002500     05  RECORDS-LOADED          PIC 9(07).
002600     05  RECORDS-FAILED          PIC 9(07).
002700     05  RUN-STATUS              PIC X(10).
002800     05  FILLER                  PIC X(22).
