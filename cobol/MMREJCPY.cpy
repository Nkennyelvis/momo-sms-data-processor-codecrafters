000100******************************************************************
000200*                                                                *
000300*   MEMBER NAME = MMREJCPY                                       *
000400*                                                                *
000500*   DESCRIPTIVE NAME = MOMO DEAD-LETTER (REJECT) RECORD          *
000600*                                                                *
000700*   FUNCTION = ONE LINE PER TRANSACTION THAT DID NOT MAKE IT      *
000800*              PAST EXTRACTION OR CLEANING, FOR THE MORNING      *
000900*              RECONCILIATION CLERK TO WORK OFF OF.              *
001000*                                                                *
001100*   CHANGE ACTIVITY =                                            *
001200*       88/03/14  DWS  INITIAL COPY MEMBER                       *MM00016
001300*       91/11/19  RBG  REJ-RAW TRIMMED TO 79 AND FILLER ADDED,   *MM00033
001400*                      RECORD HAD COME UP NON-STANDARD AT 140    *MM00033
001450*       03/02/11  KAO  REQ 4481 - THE 91/11/19 TRIM WAS ONE BYTE *MM00034
001460*                      SHORT OF WHAT THE RECONCILIATION CLERKS   *MM00034
001470*                      WERE PROMISED - REJ-RAW BACK TO THE FULL  *MM00034
001480*                      X(80), FILLER GONE, 140 STILL HOLDS       *MM00034
002100******************************************************************
002200 01  MM-REJ-REC.
002300     05  REJ-ID                  PIC X(20).
002400     05  REJ-REASON              PIC X(40).
002500     05  REJ-RAW                 PIC X(80).
