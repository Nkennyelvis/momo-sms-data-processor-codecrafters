000100******************************************************************
000200*                                                                *
000300*   MEMBER NAME = MMRAWCPY                                       *
000400*                                                                *
000500*   DESCRIPTIVE NAME = RAW MOBILE MONEY SMS TRANSACTION RECORD   *
000600*                                                                *
000700*   FUNCTION = LAYOUT OF ONE LINE OF THE NIGHTLY RAW SMS DUMP    *
000800*              AS HANDED OVER BY THE TELCO EXTRACT JOB.  FIELDS  *
000900*              ARE LOOSELY FORMATTED TEXT -- THIS IS THE "AS     *
001000*              RECEIVED" SHAPE, BEFORE MMCLEAN GETS TO IT.       *
001100*                                                                *
001200*   CHANGE ACTIVITY =                                            *
001300*       88/03/14  DWS  INITIAL COPY MEMBER FOR MOMO EXTRACT      *MM00014
001400*       88/04/02  DWS  WIDENED PHONE TO X(15), RAW SYSTEMS SEND  *MM00022
001500*                      PUNCTUATION WE HAD NOT PLANNED FOR        *MM00022
001600*       91/11/19  RBG  ADDED FILLER PAD, RECORD WAS COMING UP    *MM00031
001700*                      ONE SHORT OF THE 168 JCL EXPECTS          *MM00031
001800*       99/01/08  RBG  Y2K - CONFIRMED RAW-DATE IS FREE TEXT,    *MM00045
001900*                      NO 2-DIGIT YEAR ASSUMPTIONS MADE HERE     *MM00045
001950*       03/02/11  KAO  REQ 4481 - THE 91/11/19 FILLER PAD WAS    *MM00047
001960*                      PAPERING OVER A SHORT DESCRIPTION FIELD,  *MM00047
001970*                      NOT A SHORT RECORD - RI-DESCRIPTION       *MM00047
001980*                      WIDENED TO THE FULL X(60), FILLER GONE,   *MM00047
001990*                      168 STILL ADDS UP WITHOUT IT              *MM00047
002000*                                                                *
002100******************************************************************
002200 01  MM-RAW-REC.
002300     05  RI-ID                   PIC X(20).
002400     05  RI-DATE                 PIC X(19).
002500     05  RI-PHONE                PIC X(15).
002600     05  RI-AMOUNT               PIC X(12).
002700     05  RI-STATUS               PIC X(12).
002800     05  RI-SENDER               PIC X(15).
002900     05  RI-RECIPIENT            PIC X(15).
003000     05  RI-DESCRIPTION          PIC X(60).
