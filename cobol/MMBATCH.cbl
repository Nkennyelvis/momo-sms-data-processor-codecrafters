000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              *
000300* ALL RIGHTS RESERVED                                             *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.     MMBATCH.
000800 AUTHOR.         D. W. STOUT.
000900 INSTALLATION.   THE SYSTEMS GROUP.
001000 DATE-WRITTEN.   MARCH 1988.
001100 DATE-COMPILED.
001200 SECURITY.       NON-CONFIDENTIAL.
001300******************************************************************
001400*    NIGHTLY DRIVER FOR THE MOMO SMS TRANSACTION RUN.  READS THE  *
001500*    RAW EXTRACT OFF RAWTRANS, CALLS MMCLEAN AND MMCAT ON EACH    *
001600*    RECORD THAT SURVIVES EXTRACTION, LOADS THE SURVIVORS ONTO    *
001700*    TXNMSTR (INSERT ON A NEW KEY, UPDATE ON A REPEAT KEY),       *
001800*    WRITES THE CASUALTIES TO REJFILE, LOGS ONE LINE TO RUNLOG    *
001900*    AND THEN SCANS TXNMSTR TO PRINT THE SUMRPT SUMMARY.          *
002000*                                                                 *
002100*    CHANGE ACTIVITY =                                            *
002200*     88/03/14  DWS  INITIAL VERSION                              *MM00001
002300*     88/03/21  DWS  ADDED THE REJFILE DEAD-LETTER WRITE, THE     *MM00002
002400*                    RECONCILIATION CLERKS WANTED A REASON ON     *MM00002
002500*                    EVERY REJECT, NOT JUST A COUNT               *MM00002
002600*     88/05/27  DWS  TX-ID NOW GENERATED (TX NNNNNNN) WHEN THE    *MM00003
002700*                    INBOUND RI-ID WAS BLANK, HAD BEEN ABENDING   *MM00003
002800*                    THE MASTER LOAD ON A DUPLICATE BLANK KEY     *MM00003
002900*     89/09/30  DWS  ADDED THE CATEGORY AND STATUS DISTRIBUTION   *MM00004
003000*                    BLOCKS TO SUMRPT, OPERATIONS WANTED A FEEL   *MM00004
003100*                    FOR THE MIX WITHOUT PULLING THE MASTER       *MM00004
003200*     91/11/19  RBG  ACTIVE-USERS COUNT ADDED (DISTINCT PHONES),  *MM00005
003300*                    DISTINCT-PHONE TABLE BOUNDED AT 5000 - SEE   *MM00005
003400*                    970-TALLY-PHONE BANNER IF THAT EVER FILLS    *MM00005
003500*     94/06/02  RBG  RUNLOG NOW OPENED EXTEND, NOT OUTPUT, WAS    *MM00006
003600*                    WIPING OUT PRIOR NIGHTS' LOG LINES           *MM00006
003700*     99/01/08  RBG  Y2K - RUN DATE/TIME NOW BUILT FROM THE       *MM00007
003800*                    4-DIGIT ACCEPT FROM DATE YYYYMMDD FORM,      *MM00007
003900*                    NO MORE 2-DIGIT YEAR WINDOWING HERE          *MM00007
004000*     03/02/11  KAO  REQ 4472 - RUN FAILS CLEAN (STATUS FAILED,   *MM00008
004100*                    NO LOAD ATTEMPTED) WHEN EXTRACTION OR        *MM00008
004200*                    CLEANING YIELDS ZERO RECORDS, PER AUDIT      *MM00008
004220*     03/02/11  KAO  REQ 4481 - 600-WRITE-REJECT NOW SNAPSHOTS    *MM00009
004240*                    THE FULL 80-BYTE REJ-RAW (MMREJCPY WIDENED  *MM00009
004260*                    TO MATCH), AND THE SUMRPT RUN-STATISTICS     *MM00009
004280*                    BLOCK NOW PRINTS RECORDS REJECTED, WHICH     *MM00009
004290*                    HAD BEEN LEFT OFF THE ORIGINAL LAYOUT        *MM00009
004310*     03/02/11  KAO  REQ 4481 - WORKING-STORAGE COUNTERS,        *MM00011
004312*                    SWITCHES AND EDIT FIELDS BROKEN OUT OF      *MM00011
004314*                    GROUP ITEMS INTO STANDALONE 77-LEVELS,       *MM00011
004316*                    SHOP STANDARD FOR A SCALAR THAT IS NOT      *MM00011
004318*                    PART OF A RECORD                            *MM00011
004320*     03/02/11  KAO  REQ 4481 - DROPPED THE SPECIAL-NAMES         *MM00012
004322*                    C01 IS TOP-OF-FORM ENTRY - NOTHING ON THIS   *MM00012
004324*                    JOB EVER ADVANCES TO A TOP-OF-FORM CHANNEL,  *MM00012
004326*                    AND IT IS NOT A SHOP CONVENTION ANYWAY       *MM00012
004328*     03/02/11  KAO  REQ 4481 - SPECIAL-NAMES BELONGS ON EVERY    *MM00017
004330*                    PROGRAM PER SHOP STANDARD - PUT BACK WITH A  *MM00017
004332*                    MNEMONIC FOR THE OPERATOR CONSOLE, NOW USED  *MM00017
004334*                    ON THE OPEN-FAILURE AND RUN-SUMMARY DISPLAYS *MM00017
004340*     03/02/11  KAO  REQ 4481 - WS-RUN-DATE-TIME WAS BUILT AS A   *MM00018
004345*                    RAW YYYYMMDD HHMMSSHH STRING WITH NO         *MM00018
004350*                    PUNCTUATION - MMCLEAN MOVES IT INTO TX-DATE  *MM00018
004355*                    AS-IS WHEN A RAW DATE WON'T PARSE, SO IT HAS *MM00018
004360*                    TO CARRY THE SAME YYYY-MM-DD HH:MM:SS SHAPE  *MM00018
004365*                    MMCLEAN BUILDS FOR A PARSED DATE             *MM00018
004370*     03/02/11  KAO  REQ 4481 - REJECT REASON FOR A MISSING       *MM00019
004375*                    PARTY IDENTIFIER DID NOT MATCH THE OTHER TWO *MM00019
004380*                    REASON TEXTS WORD FOR WORD - TRIMMED TO      *MM00019
004385*                    'NO PARTY IDENTIFIER' TO MATCH               *MM00019
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     CONSOLE IS CONSL.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RAWTRANS   ASSIGN TO RAWTRANS
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-RAWTRANS-STATUS.
005500     SELECT TXNMSTR    ASSIGN TO TXNMSTR
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS DYNAMIC
005800         RECORD KEY IS TX-ID
005900         FILE STATUS IS WS-TXNMSTR-STATUS.
006000     SELECT REJFILE    ASSIGN TO REJFILE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-REJFILE-STATUS.
006300     SELECT RUNLOG     ASSIGN TO RUNLOG
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-RUNLOG-STATUS.
006600     SELECT SUMRPT     ASSIGN TO SUMRPT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-SUMRPT-STATUS.
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300* THE RAW SMS EXTRACT - SEE MMRAWCPY FOR THE FIELD-BY-FIELD       *
007400* LAYOUT.  ONE RECORD PER SMS PARSED BY THE FRONT-END.            *
007500******************************************************************
007600 FD  RAWTRANS
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 COPY MMRAWCPY.
008000******************************************************************
008100* THE TRANSACTION MASTER - KEYED ON TX-ID.  INSERT ON A NEW KEY,  *
008200* REWRITE ON A REPEAT KEY.  SEE MMTXNCPY.                        *
008300******************************************************************
008400 FD  TXNMSTR
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY MMTXNCPY.
008800******************************************************************
008900* DEAD-LETTER FILE - ONE LINE PER RECORD THAT DID NOT MAKE IT     *
009000* PAST EXTRACTION OR CLEANING.  SEE MMREJCPY.                    *
009100******************************************************************
009200 FD  REJFILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500 COPY MMREJCPY.
009600******************************************************************
009700* OPERATIONS RUN LOG - ONE LINE APPENDED PER EXECUTION.  SEE      *
009800* MMRUNCPY.                                                      *
009900******************************************************************
010000 FD  RUNLOG
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 COPY MMRUNCPY.
010400******************************************************************
010500* SUMMARY REPORT - PRINT IMAGE, 132 BYTE LINE, BUILT A LINE AT A  *
010600* TIME IN WORKING-STORAGE AND WRITTEN FROM THERE.                *
010700******************************************************************
010800 FD  SUMRPT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100 01  SUMRPT-REC.
011200     05  SUMRPT-TEXT             PIC X(131).
011300     05  FILLER                  PIC X(01).
011400******************************************************************
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700* FILE STATUS BYTES AND END-OF-FILE SWITCHES.                    *
011800******************************************************************
011900 77  WS-RAWTRANS-STATUS          PIC X(02) VALUE '00'.
012000 77  WS-TXNMSTR-STATUS           PIC X(02) VALUE '00'.
012100 77  WS-REJFILE-STATUS           PIC X(02) VALUE '00'.
012200 77  WS-RUNLOG-STATUS            PIC X(02) VALUE '00'.
012300 77  WS-SUMRPT-STATUS            PIC X(02) VALUE '00'.
012400*
012500 77  WS-RAWTRANS-EOF-SW          PIC X(01) VALUE 'N'.
012550     88  RAWTRANS-EOF                      VALUE 'Y'.
012600 77  WS-TXNMSTR-EOF-SW           PIC X(01) VALUE 'N'.
012650     88  TXNMSTR-EOF                       VALUE 'Y'.
012700 77  WS-EXTRACT-OK-SW            PIC X(01) VALUE 'Y'.
012750     88  EXTRACT-OK                        VALUE 'Y'.
012800 77  WS-CLEAN-OK-SW              PIC X(01) VALUE 'Y'.
012850     88  CLEAN-OK                          VALUE 'Y'.
012900 77  WS-PHONE-TABLE-FULL-SW      PIC X(01) VALUE 'N'.
012950     88  PHONE-TABLE-FULL                  VALUE 'Y'.
013900******************************************************************
014000* RUN IDENTITY AND COUNTERS.  ALL COUNTERS ARE COMP, PER SHOP     *
014100* STANDARD - THE RUNLOG FIELDS THEY GET MOVED TO ARE DISPLAY,     *
014150* THAT IS THE COPYBOOK'S LOOK-OUT, NOT OURS.  03/02/11 KAO REQ    *MM00011
014175* 4481 - BROKE THESE OUT OF GROUP ITEMS INTO STANDALONE 77-LEVELS *MM00011
014180* TO MATCH THE REST OF THE SHOP'S WORKING-STORAGE HABITS.        *MM00011
014300******************************************************************
014400 77  WS-RUN-ID                   PIC X(20).
014500 77  WS-RUN-DATE-TIME            PIC X(19).
014600 77  WS-RUN-STATUS-TEXT          PIC X(10) VALUE SPACES.
014700*
014800 77  WS-CTR-READ                 PIC S9(7) COMP VALUE 0.
014850 77  WS-CTR-CLEANED              PIC S9(7) COMP VALUE 0.
014900 77  WS-CTR-LOADED               PIC S9(7) COMP VALUE 0.
014950 77  WS-CTR-FAILED               PIC S9(7) COMP VALUE 0.
015000 77  WS-RUN-SEQ                  PIC S9(7) COMP VALUE 0.
015050*
015100 77  WS-RUN-SEQ-DISPLAY          PIC 9(07) VALUE 0.
015200 77  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
015300 77  WS-SYS-DATE-8               PIC 9(08) VALUE 0.
015400 77  WS-SYS-TIME-8               PIC 9(08) VALUE 0.
016200******************************************************************
016300* CATEGORY AND STATUS NAME TABLES, BOTH BUILT THE SAME WAY AS     *
016400* MMCAT DOES IT - A ROW OF FILLER LITERALS REDEFINED AS A TABLE,  *
016500* PLUS A PARALLEL COUNT TABLE FOR THE SUMMARY SCAN.               *
016600******************************************************************
016700 01  WS-CAT-NAME-LIST.
016800     05  FILLER                  PIC X(10) VALUE 'PAYMENT'.
016900     05  FILLER                  PIC X(10) VALUE 'TRANSFER'.
017000     05  FILLER                  PIC X(10) VALUE 'DEPOSIT'.
017100     05  FILLER                  PIC X(10) VALUE 'WITHDRAWAL'.
017200     05  FILLER                  PIC X(10) VALUE 'AIRTIME'.
017300     05  FILLER                  PIC X(10) VALUE 'OTHER'.
017400 01  WS-CAT-NAME-TABLE REDEFINES WS-CAT-NAME-LIST.
017500     05  WS-CAT-NAME             PIC X(10) OCCURS 6 TIMES.
017600*
017700 01  WS-CAT-COUNTS.
017800     05  WS-CAT-COUNT-PAYMENT    PIC S9(7) COMP VALUE 0.
017900     05  WS-CAT-COUNT-TRANSFER   PIC S9(7) COMP VALUE 0.
018000     05  WS-CAT-COUNT-DEPOSIT    PIC S9(7) COMP VALUE 0.
018100     05  WS-CAT-COUNT-WITHDRAWAL PIC S9(7) COMP VALUE 0.
018200     05  WS-CAT-COUNT-AIRTIME    PIC S9(7) COMP VALUE 0.
018300     05  WS-CAT-COUNT-OTHER      PIC S9(7) COMP VALUE 0.
018400 01  WS-CAT-COUNT-TABLE REDEFINES WS-CAT-COUNTS.
018500     05  WS-CAT-COUNT            PIC S9(7) COMP OCCURS 6 TIMES.
018600*
018700 01  WS-STATUS-NAME-LIST.
018800     05  FILLER                  PIC X(08) VALUE 'SUCCESS'.
018900     05  FILLER                  PIC X(08) VALUE 'FAILED'.
019000     05  FILLER                  PIC X(08) VALUE 'PENDING'.
019100     05  FILLER                  PIC X(08) VALUE 'UNKNOWN'.
019200 01  WS-STATUS-NAME-TABLE REDEFINES WS-STATUS-NAME-LIST.
019300     05  WS-STATUS-NAME          PIC X(08) OCCURS 4 TIMES.
019400*
019500 01  WS-STATUS-COUNTS.
019600     05  WS-STATUS-COUNT-SUCCESS PIC S9(7) COMP VALUE 0.
019700     05  WS-STATUS-COUNT-FAILED  PIC S9(7) COMP VALUE 0.
019800     05  WS-STATUS-COUNT-PENDING PIC S9(7) COMP VALUE 0.
019900     05  WS-STATUS-COUNT-UNKNOWN PIC S9(7) COMP VALUE 0.
020000 01  WS-STATUS-COUNT-TABLE REDEFINES WS-STATUS-COUNTS.
020100     05  WS-STATUS-COUNT         PIC S9(7) COMP OCCURS 4 TIMES.
020200*
020300 77  WS-CAT-IDX                  PIC S9(4) COMP VALUE 0.
020400 77  WS-STAT-IDX                 PIC S9(4) COMP VALUE 0.
020500 77  WS-NAME-FOUND-SW            PIC X(01) VALUE 'N'.
020600     88  NAME-FOUND                        VALUE 'Y'.
020700******************************************************************
020800* DISTINCT-PHONE TABLE FOR THE ACTIVE-USERS COUNT.  BOUNDED AT    *
020900* 5000 ENTRIES - IF A NIGHT'S RUN EVER HAS MORE DISTINCT MSISDNS  *
021000* THAN THAT, THE COUNT UNDERCOUNTS AND WS-PHONE-TABLE-FULL-SW     *
021100* GOES TO 'Y'; RAISE MAX-PHONES IF OPERATIONS COMPLAINS.          *
021200******************************************************************
021300 77  WS-PHONE-TABLE-COUNT        PIC S9(4) COMP VALUE 0.
021400 77  MAX-PHONES                  PIC S9(4) COMP VALUE 5000.
021500 01  WS-PHONE-TABLE.
021600     05  WS-PHONE-ENTRY          PIC X(13) OCCURS 5000 TIMES.
021700 77  WS-PH-IDX                   PIC S9(4) COMP VALUE 0.
021800******************************************************************
021900* SUMMARY TOTALS.  VOLUME AND AVERAGE ARE COMP-3 LIKE TX-AMOUNT   *
022000* THEY ARE DERIVED FROM; EVERYTHING ELSE IS A PLAIN COMP COUNT.   *
022100******************************************************************
022200 77  WS-SUM-TOTAL-COUNT          PIC S9(7) COMP VALUE 0.
022300 77  WS-SUM-TOTAL-VOLUME         PIC S9(9)V99 COMP-3 VALUE 0.
022400 77  WS-SUM-AVERAGE              PIC S9(9)V99 COMP-3 VALUE 0.
022500 77  WS-SUM-ACTIVE-USERS         PIC S9(7) COMP VALUE 0.
022600 77  WS-RPT-PERCENT-N            PIC S9(3)V9 COMP VALUE 0.
022700******************************************************************
022800* GENERIC 132-BYTE PRINT LINE AND THE EDIT FIELDS USED TO BUILD   *
022900* IT.  ONE LINE GOES OUT AT A TIME VIA STRING, THEN WRITE SUMRPT  *
023000* FROM THIS AREA - SAME TECHNIQUE CALCCOST USES FOR ITS REPORT.   *
023100******************************************************************
023200 01  WS-RPT-LINE-AREA.
023300     05  WS-RPT-LINE             PIC X(131).
023400     05  FILLER                  PIC X(01).
023500*
023600 77  WS-EDIT-COUNT               PIC ZZZ,ZZ9.
023700 77  WS-EDIT-VOLUME              PIC ZZZ,ZZZ,ZZ9.99.
023800 77  WS-EDIT-AVERAGE             PIC ZZZ,ZZ9.99.
023900 77  WS-EDIT-PERCENT             PIC ZZ9.9.
024000******************************************************************
024100 PROCEDURE DIVISION.
024200******************************************************************
024300 000-MAIN-LOGIC.
024400     PERFORM 700-OPEN-RUN-FILES.
024500     PERFORM 750-BUILD-RUN-IDENTITY.
024600     PERFORM 710-READ-RAWTRANS.
024700     PERFORM 200-EXTRACT-RECORD THRU 200-EXIT
024800         UNTIL RAWTRANS-EOF.
024900     PERFORM 790-CLOSE-RUN-FILES.
025000     PERFORM 900-FINALIZE-RUN.
025100     PERFORM 950-BUILD-SUMMARY.
025200     STOP RUN.
025300******************************************************************
025400* STEP 2 - OPEN EVERYTHING THE RUN TOUCHES, EXCEPT RUNLOG AND     *
025500* SUMRPT, WHICH DO NOT GO OUT UNTIL THE VERY END OF THE RUN.      *
025600******************************************************************
025700 700-OPEN-RUN-FILES.
025800     OPEN INPUT RAWTRANS.
025900     IF WS-RAWTRANS-STATUS NOT = '00'
026000         DISPLAY 'MMBATCH - RAWTRANS OPEN FAILED, STATUS '
026100             WS-RAWTRANS-STATUS UPON CONSL
026200         STOP RUN
026300     END-IF.
026400     OPEN OUTPUT REJFILE.
026500     IF WS-REJFILE-STATUS NOT = '00'
026600         DISPLAY 'MMBATCH - REJFILE OPEN FAILED, STATUS '
026700             WS-REJFILE-STATUS UPON CONSL
026800         STOP RUN
026900     END-IF.
027000     OPEN I-O TXNMSTR.
027100     IF WS-TXNMSTR-STATUS NOT = '00'
027200         DISPLAY 'MMBATCH - TXNMSTR OPEN FAILED, STATUS '
027300             WS-TXNMSTR-STATUS UPON CONSL
027400         STOP RUN
027500     END-IF.
027600******************************************************************
027700* RUN ID IS BUILT FROM THE SYSTEM DATE AND TIME - NO CURRENT-DATE *
027800* INTRINSIC HERE, JUST THE PLAIN ACCEPT FORM.                     *
027900******************************************************************
028000 750-BUILD-RUN-IDENTITY.
028100     ACCEPT WS-SYS-DATE-8 FROM DATE YYYYMMDD.
028200     ACCEPT WS-SYS-TIME-8 FROM TIME.
028300     MOVE SPACES TO WS-RUN-ID.
028400     STRING 'RUN' WS-SYS-DATE-8 WS-SYS-TIME-8
028500         DELIMITED BY SIZE INTO WS-RUN-ID.
028600     MOVE SPACES TO WS-RUN-DATE-TIME.
028650     STRING WS-SYS-DATE-8(1:4) '-' WS-SYS-DATE-8(5:2) '-'
028680         WS-SYS-DATE-8(7:2) ' ' WS-SYS-TIME-8(1:2) ':'
028710         WS-SYS-TIME-8(3:2) ':' WS-SYS-TIME-8(5:2)
028740         DELIMITED BY SIZE INTO WS-RUN-DATE-TIME.
028900******************************************************************
029000* READ-AHEAD PARAGRAPH FOR RAWTRANS.  COUNTS EVERY RECORD READ,   *
029100* WHETHER OR NOT IT SURVIVES EXTRACTION.                         *
029200******************************************************************
029300 710-READ-RAWTRANS.
029400     READ RAWTRANS
029500         AT END
029600             MOVE 'Y' TO WS-RAWTRANS-EOF-SW
029700     END-READ.
029800     IF NOT RAWTRANS-EOF
029900         ADD 1 TO WS-CTR-READ
030000     END-IF.
030100******************************************************************
030200* STEP 1 - EXTRACTION.  A RECORD MUST CARRY AT LEAST ONE PARTY    *
030300* IDENTIFIER (PHONE, SENDER OR RECIPIENT) TO BE WORTH CLEANING.   *
030400* ONE PASS OF THIS PARAGRAPH HANDLES ONE RAW RECORD, THEN READS   *
030500* THE NEXT ONE FOR THE CONTROLLING UNTIL TEST.                    *
030600******************************************************************
030700 200-EXTRACT-RECORD.
030800     MOVE 'Y' TO WS-EXTRACT-OK-SW.
030900     IF RI-PHONE = SPACES AND RI-SENDER = SPACES
031000                        AND RI-RECIPIENT = SPACES
031100         MOVE 'N' TO WS-EXTRACT-OK-SW
031200         MOVE 'NO PARTY IDENTIFIER' TO WS-REJECT-REASON
031300         PERFORM 600-WRITE-REJECT
031400     END-IF.
031500     IF EXTRACT-OK
031600         PERFORM 300-CLEAN-AND-LOAD
031700     END-IF.
031800     PERFORM 710-READ-RAWTRANS.
031900 200-EXIT.
032000     EXIT.
032100******************************************************************
032200* STEPS 2 AND 3 - CLEAN THE RECORD (MMCLEAN), AND IF IT SURVIVES  *
032300* CLEANING, CATEGORIZE IT (MMCAT) AND LOAD IT (500).              *
032400******************************************************************
032500 300-CLEAN-AND-LOAD.
032600     MOVE SPACES TO MM-TXN-REC.
032700     MOVE 'Y' TO WS-CLEAN-OK-SW.
032800     MOVE SPACES TO WS-REJECT-REASON.
032900     CALL 'MMCLEAN' USING MM-RAW-REC, MM-TXN-REC,
033000         WS-CLEAN-OK-SW, WS-REJECT-REASON, WS-RUN-DATE-TIME.
033100     IF NOT CLEAN-OK
033200         PERFORM 600-WRITE-REJECT
033300     ELSE
033400         ADD 1 TO WS-CTR-CLEANED
033500         CALL 'MMCAT' USING MM-TXN-REC
033600         PERFORM 500-LOAD-RECORD
033700     END-IF.
033800******************************************************************
034000* STEP 4 - LOAD.  A BLANK TX-ID (THE INBOUND RI-ID WAS BLANK)     *
040100* GETS A GENERATED SURROGATE, "TX" PLUS A ZERO-PADDED SEQUENCE    *
040200* NUMBER, BEFORE WE EVER TRY THE KEYED WRITE.                    *
040300******************************************************************
040400 500-LOAD-RECORD.
040500     IF TX-ID = SPACES
040600         ADD 1 TO WS-RUN-SEQ
040700         MOVE WS-RUN-SEQ TO WS-RUN-SEQ-DISPLAY
040800         STRING 'TX' WS-RUN-SEQ-DISPLAY
040900             DELIMITED BY SIZE INTO TX-ID
041000     END-IF.
041100     WRITE MM-TXN-REC
041200         INVALID KEY
041300             PERFORM 520-UPDATE-EXISTING
041400         NOT INVALID KEY
041500             ADD 1 TO WS-CTR-LOADED
041600     END-WRITE.
041700******************************************************************
041800* SAME KEY ALREADY ON THE MASTER - REWRITE RATHER THAN INSERT.    *
041900* AN I-O ERROR HERE IS THE ONE WAY A CLEANED, CATEGORIZED RECORD  *
042000* STILL ENDS UP ON REJFILE.                                      *
042100******************************************************************
042200 520-UPDATE-EXISTING.
042300     REWRITE MM-TXN-REC
042400         INVALID KEY
042500             MOVE 'MASTER REWRITE FAILED' TO WS-REJECT-REASON
042600             PERFORM 600-WRITE-REJECT
042700         NOT INVALID KEY
042800             ADD 1 TO WS-CTR-LOADED
042900     END-REWRITE.
043000******************************************************************
043100* DEAD-LETTER WRITE.  REJ-ID IS THE INBOUND RI-ID, OR UNKNOWN IF  *
043200* THAT WAS BLANK TOO.  REJ-RAW IS THE FIRST 79 BYTES OF THE RAW   *
043300* RECORD AS IT CAME OFF RAWTRANS.                                *
043400******************************************************************
043500 600-WRITE-REJECT.
043600     MOVE SPACES TO MM-REJ-REC.
043700     IF RI-ID = SPACES
043800         MOVE 'UNKNOWN' TO REJ-ID
043900     ELSE
044000         MOVE RI-ID TO REJ-ID
044100     END-IF.
044200     MOVE WS-REJECT-REASON TO REJ-REASON.
044300     MOVE MM-RAW-REC(1:80) TO REJ-RAW.
044400     WRITE MM-REJ-REC.
044500     ADD 1 TO WS-CTR-FAILED.
044600******************************************************************
044700* CLOSE THE FILES THE MAIN LOOP TOUCHED.  TXNMSTR IS REOPENED     *
044800* INPUT-ONLY FOR THE SUMMARY SCAN FURTHER DOWN.                   *
044900******************************************************************
045000 790-CLOSE-RUN-FILES.
045100     CLOSE RAWTRANS.
045200     CLOSE REJFILE.
045300     CLOSE TXNMSTR.
045400******************************************************************
045500* STEP 0 OF THE ORCHESTRATION - IF EXTRACTION OR CLEANING LEFT    *
045600* ZERO RECORDS, THE RUN FAILS CLEAN.  THE LOAD STEP ABOVE ALREADY *
045700* COULD NOT HAVE RUN IN THAT CASE, SINCE IT ONLY FIRES ON A       *
045800* RECORD THAT CLEANED OK.  WRITE THE RUNLOG LINE AND THE CONSOLE  *
045900* SUMMARY BLOCK HERE.                                             *
046000******************************************************************
046100 900-FINALIZE-RUN.
046200     IF WS-CTR-READ = 0 OR WS-CTR-CLEANED = 0
046300         MOVE 'FAILED' TO WS-RUN-STATUS-TEXT
046400     ELSE
046500         MOVE 'COMPLETED' TO WS-RUN-STATUS-TEXT
046600     END-IF.
046700     MOVE SPACES TO MM-RUN-REC.
046800     MOVE WS-RUN-ID TO RUN-ID.
046900     MOVE WS-CTR-READ TO RECORDS-READ.
047000     MOVE WS-CTR-CLEANED TO RECORDS-CLEANED.
047100     MOVE WS-CTR-LOADED TO RECORDS-LOADED.
047200     MOVE WS-CTR-FAILED TO RECORDS-FAILED.
047300     MOVE WS-RUN-STATUS-TEXT TO RUN-STATUS.
047400     OPEN EXTEND RUNLOG.
047500     IF WS-RUNLOG-STATUS NOT = '00'
047600         DISPLAY 'MMBATCH - RUNLOG OPEN FAILED, STATUS '
047700             WS-RUNLOG-STATUS UPON CONSL
047800         STOP RUN
047900     END-IF.
048000     WRITE MM-RUN-REC.
048100     CLOSE RUNLOG.
048200     DISPLAY ' ' UPON CONSL.
048300     DISPLAY 'MMBATCH RUN SUMMARY' UPON CONSL.
048400     DISPLAY 'RUN ID          : ' WS-RUN-ID UPON CONSL.
048500     DISPLAY 'RUN STATUS      : ' WS-RUN-STATUS-TEXT UPON CONSL.
048600     DISPLAY 'RECORDS READ    : ' WS-CTR-READ UPON CONSL.
048700     DISPLAY 'RECORDS CLEANED : ' WS-CTR-CLEANED UPON CONSL.
048800     DISPLAY 'RECORDS LOADED  : ' WS-CTR-LOADED UPON CONSL.
048900     DISPLAY 'RECORDS FAILED  : ' WS-CTR-FAILED UPON CONSL.
049000******************************************************************
049100* STEP 5 - SUMMARY.  REOPENS TXNMSTR READ-ONLY AND SCANS IT       *
049200* START TO END, TALLYING VOLUME, CATEGORY MIX, STATUS MIX AND     *
049300* DISTINCT PHONES, THEN PRINTS SUMRPT.                           *
049400******************************************************************
049500 950-BUILD-SUMMARY.
049600     PERFORM 955-CLEAR-SUMMARY-TOTALS.
049700     OPEN INPUT TXNMSTR.
049800     IF WS-TXNMSTR-STATUS NOT = '00'
049900         DISPLAY 'MMBATCH - TXNMSTR REOPEN FAILED, STATUS '
050000             WS-TXNMSTR-STATUS UPON CONSL
050100         STOP RUN
050200     END-IF.
050300     PERFORM 962-READ-MASTER-NEXT.
050400     PERFORM 964-ACCUMULATE-MASTER THRU 964-EXIT
050500         UNTIL TXNMSTR-EOF.
050600     CLOSE TXNMSTR.
050700     MOVE WS-PHONE-TABLE-COUNT TO WS-SUM-ACTIVE-USERS.
050800     IF WS-SUM-TOTAL-COUNT = 0
050900         MOVE 0 TO WS-SUM-AVERAGE
051000     ELSE
051100         COMPUTE WS-SUM-AVERAGE ROUNDED =
051200             WS-SUM-TOTAL-VOLUME / WS-SUM-TOTAL-COUNT
051300     END-IF.
051400     OPEN OUTPUT SUMRPT.
051500     PERFORM 980-WRITE-HEADING.
051600     PERFORM 982-WRITE-TOTALS.
051700     PERFORM 984-WRITE-CATEGORY-DIST.
051800     PERFORM 988-WRITE-STATUS-DIST.
051900     PERFORM 992-WRITE-RUN-STATS.
052000     CLOSE SUMRPT.
052100******************************************************************
052200 955-CLEAR-SUMMARY-TOTALS.
052300     MOVE 0 TO WS-SUM-TOTAL-COUNT.
052400     MOVE 0 TO WS-SUM-TOTAL-VOLUME.
052500     MOVE 0 TO WS-SUM-AVERAGE.
052600     MOVE 0 TO WS-SUM-ACTIVE-USERS.
052700     MOVE 0 TO WS-PHONE-TABLE-COUNT.
052800     MOVE 'N' TO WS-PHONE-TABLE-FULL-SW.
052900     MOVE ZERO TO WS-CAT-COUNT-PAYMENT WS-CAT-COUNT-TRANSFER
053000         WS-CAT-COUNT-DEPOSIT WS-CAT-COUNT-WITHDRAWAL
053100         WS-CAT-COUNT-AIRTIME WS-CAT-COUNT-OTHER.
053200     MOVE ZERO TO WS-STATUS-COUNT-SUCCESS WS-STATUS-COUNT-FAILED
053300         WS-STATUS-COUNT-PENDING WS-STATUS-COUNT-UNKNOWN.
053400     MOVE 'N' TO WS-TXNMSTR-EOF-SW.
053500******************************************************************
053600 962-READ-MASTER-NEXT.
053700     READ TXNMSTR NEXT RECORD
053800         AT END
053900             MOVE 'Y' TO WS-TXNMSTR-EOF-SW
054000     END-READ.
054100******************************************************************
054200 964-ACCUMULATE-MASTER.
054300     ADD 1 TO WS-SUM-TOTAL-COUNT.
054400     ADD TX-AMOUNT TO WS-SUM-TOTAL-VOLUME.
054500     PERFORM 966-TALLY-CATEGORY.
054600     PERFORM 968-TALLY-STATUS.
054700     PERFORM 970-TALLY-PHONE.
054800     PERFORM 962-READ-MASTER-NEXT.
054900 964-EXIT.
055000     EXIT.
055100******************************************************************
055200* LOOK UP TX-CATEGORY IN THE NAME TABLE AND BUMP THE MATCHING     *
055300* COUNT.  AN UNRECOGNIZED CATEGORY (SHOULD NOT HAPPEN, MMCAT      *
055400* ALWAYS SETS ONE OF THE SIX) IS SIMPLY NOT COUNTED.             *
055500******************************************************************
055600 966-TALLY-CATEGORY.
055700     MOVE 'N' TO WS-NAME-FOUND-SW.
055800     PERFORM 967-TEST-CAT-NAME THRU 967-EXIT
055900         VARYING WS-CAT-IDX FROM 1 BY 1
056000         UNTIL WS-CAT-IDX > 6 OR NAME-FOUND.
056100 967-TEST-CAT-NAME.
056200     IF TX-CATEGORY = WS-CAT-NAME(WS-CAT-IDX)
056300         MOVE 'Y' TO WS-NAME-FOUND-SW
056400         ADD 1 TO WS-CAT-COUNT(WS-CAT-IDX)
056500     END-IF.
056600 967-EXIT.
056700     EXIT.
056800******************************************************************
056900* SAME IDEA FOR TX-STATUS AGAINST THE FOUR-ENTRY STATUS TABLE.    *
057000* ANYTHING NOT SUCCESS/FAILED/PENDING FALLS INTO UNKNOWN.        *
057100******************************************************************
057200 968-TALLY-STATUS.
057300     MOVE 'N' TO WS-NAME-FOUND-SW.
057400     PERFORM 969-TEST-STATUS-NAME THRU 969-EXIT
057500         VARYING WS-STAT-IDX FROM 1 BY 1
057600         UNTIL WS-STAT-IDX > 3 OR NAME-FOUND.
057700     IF NOT NAME-FOUND
057800         ADD 1 TO WS-STATUS-COUNT-UNKNOWN
057900     END-IF.
058000 969-TEST-STATUS-NAME.
058100     IF TX-STATUS = WS-STATUS-NAME(WS-STAT-IDX)
058200         MOVE 'Y' TO WS-NAME-FOUND-SW
058300         ADD 1 TO WS-STATUS-COUNT(WS-STAT-IDX)
058400     END-IF.
058500 969-EXIT.
058600     EXIT.
058700******************************************************************
058800* LINEAR SEARCH OF THE DISTINCT-PHONE TABLE.  ADDS A NEW ENTRY    *
058900* IF TX-PHONE IS NOT ALREADY THERE AND THE TABLE IS NOT FULL.     *
059000******************************************************************
059100 970-TALLY-PHONE.
059200     MOVE 'N' TO WS-NAME-FOUND-SW.
059300     PERFORM 972-TEST-PHONE-ENTRY THRU 972-EXIT
059400         VARYING WS-PH-IDX FROM 1 BY 1
059500         UNTIL WS-PH-IDX > WS-PHONE-TABLE-COUNT OR NAME-FOUND.
059600     IF NOT NAME-FOUND
059700         IF WS-PHONE-TABLE-COUNT < MAX-PHONES
059800             ADD 1 TO WS-PHONE-TABLE-COUNT
059900             MOVE TX-PHONE TO WS-PHONE-ENTRY(WS-PHONE-TABLE-COUNT)
060000         ELSE
060100             MOVE 'Y' TO WS-PHONE-TABLE-FULL-SW
060200         END-IF
060300     END-IF.
060400 972-TEST-PHONE-ENTRY.
060500     IF TX-PHONE = WS-PHONE-ENTRY(WS-PH-IDX)
060600         MOVE 'Y' TO WS-NAME-FOUND-SW
060700     END-IF.
060800 972-EXIT.
060900     EXIT.
061000******************************************************************
061100* SUMRPT LINE 1 - PROGRAM BANNER, RUN ID, RUN DATE/TIME.          *
061200******************************************************************
061300 980-WRITE-HEADING.
061400     MOVE SPACES TO WS-RPT-LINE.
061500     STRING ' MMBATCH MOMO SUMMARY   RUN ID: ' WS-RUN-ID
061600         '  RUN DATE: ' WS-RUN-DATE-TIME
061700         DELIMITED BY SIZE INTO WS-RPT-LINE.
061800     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
061900     MOVE SPACES TO WS-RPT-LINE.
062000     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
062100******************************************************************
062200* SUMRPT LINES 2-5 - TOTAL TRANSACTIONS, TOTAL VOLUME, AVERAGE    *
062300* TRANSACTION, ACTIVE USERS.                                     *
062400******************************************************************
062500 982-WRITE-TOTALS.
062600     MOVE SPACES TO WS-RPT-LINE.
062700     MOVE WS-SUM-TOTAL-COUNT TO WS-EDIT-COUNT.
062800     STRING ' TOTAL TRANSACTIONS        ' WS-EDIT-COUNT
062900         DELIMITED BY SIZE INTO WS-RPT-LINE.
063000     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
063100     MOVE SPACES TO WS-RPT-LINE.
063200     MOVE WS-SUM-TOTAL-VOLUME TO WS-EDIT-VOLUME.
063300     STRING ' TOTAL VOLUME              ' WS-EDIT-VOLUME
063400         DELIMITED BY SIZE INTO WS-RPT-LINE.
063500     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
063600     MOVE SPACES TO WS-RPT-LINE.
063700     MOVE WS-SUM-AVERAGE TO WS-EDIT-AVERAGE.
063800     STRING ' AVERAGE TRANSACTION       ' WS-EDIT-AVERAGE
063900         DELIMITED BY SIZE INTO WS-RPT-LINE.
064000     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
064100     MOVE SPACES TO WS-RPT-LINE.
064200     MOVE WS-SUM-ACTIVE-USERS TO WS-EDIT-COUNT.
064300     STRING ' ACTIVE USERS              ' WS-EDIT-COUNT
064400         DELIMITED BY SIZE INTO WS-RPT-LINE.
064500     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
064600     MOVE SPACES TO WS-RPT-LINE.
064700     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
064800******************************************************************
064900* SUMRPT CATEGORY DISTRIBUTION BLOCK - ONE LINE PER CATEGORY IN   *
065000* THE SAME FIXED ORDER MMCAT USES FOR ITS TIE-BREAK.             *
065100******************************************************************
065200 984-WRITE-CATEGORY-DIST.
065300     MOVE SPACES TO WS-RPT-LINE.
065400     STRING ' CATEGORY DISTRIBUTION' DELIMITED BY SIZE
065500         INTO WS-RPT-LINE.
065600     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
065700     PERFORM 986-WRITE-ONE-CATEGORY THRU 986-EXIT
065800         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 6.
065900     MOVE SPACES TO WS-RPT-LINE.
066000     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
066100 986-WRITE-ONE-CATEGORY.
066200     MOVE SPACES TO WS-RPT-LINE.
066300     MOVE WS-CAT-COUNT(WS-CAT-IDX) TO WS-EDIT-COUNT.
066400     IF WS-SUM-TOTAL-COUNT = 0
066500         MOVE 0 TO WS-RPT-PERCENT-N
066600     ELSE
066700         COMPUTE WS-RPT-PERCENT-N ROUNDED =
066800             WS-CAT-COUNT(WS-CAT-IDX) * 100 / WS-SUM-TOTAL-COUNT
066900     END-IF.
067000     MOVE WS-RPT-PERCENT-N TO WS-EDIT-PERCENT.
067100     STRING '   ' WS-CAT-NAME(WS-CAT-IDX) '  ' WS-EDIT-COUNT
067200         '  ' WS-EDIT-PERCENT 'PCT'
067300         DELIMITED BY SIZE INTO WS-RPT-LINE.
067400     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
067500 986-EXIT.
067600     EXIT.
067700******************************************************************
067800* SUMRPT STATUS DISTRIBUTION BLOCK - NAME AND COUNT ONLY, NO      *
067900* PERCENT, PER THE REPORT SPEC.                                  *
068000******************************************************************
068100 988-WRITE-STATUS-DIST.
068200     MOVE SPACES TO WS-RPT-LINE.
068300     STRING ' STATUS DISTRIBUTION' DELIMITED BY SIZE
068400         INTO WS-RPT-LINE.
068500     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
068600     PERFORM 990-WRITE-ONE-STATUS THRU 990-EXIT
068700         VARYING WS-STAT-IDX FROM 1 BY 1 UNTIL WS-STAT-IDX > 4.
068800     MOVE SPACES TO WS-RPT-LINE.
068900     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
069000 990-WRITE-ONE-STATUS.
069100     MOVE SPACES TO WS-RPT-LINE.
069200     MOVE WS-STATUS-COUNT(WS-STAT-IDX) TO WS-EDIT-COUNT.
069300     STRING '   ' WS-STATUS-NAME(WS-STAT-IDX) '  ' WS-EDIT-COUNT
069400         DELIMITED BY SIZE INTO WS-RPT-LINE.
069500     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
069600 990-EXIT.
069700     EXIT.
069800******************************************************************
069900* SUMRPT RUN STATISTICS BLOCK - READ/CLEANED/REJECTED/LOADED/     *
070000* FAILED, SAME COUNTS THAT WENT TO RUNLOG AND THE CONSOLE.       *
070100******************************************************************
070200 992-WRITE-RUN-STATS.
070300     MOVE SPACES TO WS-RPT-LINE.
070400     STRING ' RUN STATISTICS' DELIMITED BY SIZE INTO WS-RPT-LINE.
070500     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
070600     MOVE SPACES TO WS-RPT-LINE.
070700     MOVE WS-CTR-READ TO WS-EDIT-COUNT.
070800     STRING '   RECORDS READ            ' WS-EDIT-COUNT
070900         DELIMITED BY SIZE INTO WS-RPT-LINE.
071000     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
071100     MOVE SPACES TO WS-RPT-LINE.
071200     MOVE WS-CTR-CLEANED TO WS-EDIT-COUNT.
071300     STRING '   RECORDS CLEANED         ' WS-EDIT-COUNT
071400         DELIMITED BY SIZE INTO WS-RPT-LINE.
071500     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
071520     MOVE SPACES TO WS-RPT-LINE.
071540     MOVE WS-CTR-FAILED TO WS-EDIT-COUNT.
071560     STRING '   RECORDS REJECTED        ' WS-EDIT-COUNT
071580         DELIMITED BY SIZE INTO WS-RPT-LINE.
071590     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
071600     MOVE SPACES TO WS-RPT-LINE.
071700     MOVE WS-CTR-LOADED TO WS-EDIT-COUNT.
071800     STRING '   RECORDS LOADED          ' WS-EDIT-COUNT
071900         DELIMITED BY SIZE INTO WS-RPT-LINE.
072000     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
072100     MOVE SPACES TO WS-RPT-LINE.
072200     MOVE WS-CTR-FAILED TO WS-EDIT-COUNT.
072300     STRING '   RECORDS FAILED          ' WS-EDIT-COUNT
072400         DELIMITED BY SIZE INTO WS-RPT-LINE.
072500     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
072600     MOVE SPACES TO WS-RPT-LINE.
072700     STRING '   RUN STATUS              ' WS-RUN-STATUS-TEXT
072800         DELIMITED BY SIZE INTO WS-RPT-LINE.
072900     WRITE SUMRPT-REC FROM WS-RPT-LINE-AREA.
