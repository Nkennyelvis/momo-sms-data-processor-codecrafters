000100******************************************************************
000200*                                                                *
000300*   MEMBER NAME = MMTXNCPY                                       *
000400*                                                                *
000500*   DESCRIPTIVE NAME = CLEANED / MASTER MOMO TRANSACTION RECORD  *
000600*                                                                *
000700*   FUNCTION = SHAPE OF A TRANSACTION ONCE MMCLEAN AND MMCAT     *
000800*              HAVE HAD A GO AT IT.  THIS IS THE RECORD THAT     *
000900*              LIVES ON TXNMSTR, KEYED ON TX-ID.                 *
001000*                                                                *
001100*   CHANGE ACTIVITY =                                            *
001200*       88/03/14  DWS  INITIAL COPY MEMBER FOR MOMO MASTER       *MM00015
001300*       88/05/27  DWS  TX-PHONE WIDENED TO HOLD THE + SIGN       *MM00024
001400*       91/11/19  RBG  TX-CATEGORY WIDENED TO X(10) FOR          *MM00032
001500*                      "WITHDRAWAL" AND "TRANSFER"               *MM00032
001600*       94/06/02  RBG  ADDED TX-SENDER / TX-RECIPIENT PASS-      *MM00038
001700*                      THROUGH FIELDS FOR THE DEAD-LETTER TRACE  *MM00038
001800*       99/01/08  RBG  Y2K - TX-DATE CARRIES FULL 4-DIGIT YEAR,  *MM00046
001900*                      NO CENTURY WINDOW LOGIC NEEDED HERE       *MM00046
002000*                                                                *
002100******************************************************************
002200 01  MM-TXN-REC.
002300     05  TX-ID                   PIC X(20).
002400     05  TX-DATE                 PIC X(19).
002500     05  TX-PHONE                PIC X(13).
002600     05  TX-AMOUNT               PIC S9(9)V99 COMP-3.
002700     05  TX-CATEGORY             PIC X(10).
002800     05  TX-STATUS               PIC X(08).
002900     05  TX-DESCRIPTION          PIC X(60).
003000     05  TX-SENDER               PIC X(15).
003100     05  TX-RECIPIENT            PIC X(15).
003200     05  FILLER                  PIC X(05).
