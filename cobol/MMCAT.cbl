000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              *
000300* ALL RIGHTS RESERVED                                             *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.     MMCAT.
000800 AUTHOR.         D. W. STOUT.
000900 INSTALLATION.   THE SYSTEMS GROUP.
001000 DATE-WRITTEN.   APRIL 1988.
001100 DATE-COMPILED.
001200 SECURITY.       NON-CONFIDENTIAL.
001300******************************************************************
001400*    ASSIGNS A BUSINESS CATEGORY TO ONE CLEANED MOMO TRANSACTION  *
001500*    RECORD.  CALLED ONCE PER CLEANED RECORD BY MMBATCH, AFTER    *
001600*    MMCLEAN HAS RUN.  THREE-STAGE CASCADE - KEYWORD SCORE, THEN  *
001700*    AMOUNT BAND, THEN TEXT PATTERN - FALLING BACK TO OTHER.      *
001800*                                                                 *
001900*    CHANGE ACTIVITY =                                            *
002000*     88/04/09  DWS  INITIAL VERSION, KEYWORD SCORING ONLY        *MM00008
002100*     88/05/27  DWS  ADDED THE AMOUNT-BAND STAGE - TOO MANY       *MM00009
002200*                    SHORT DESCRIPTIONS WERE FALLING TO OTHER     *MM00009
002300*     89/09/30  DWS  ADDED THE PHRASE-PATTERN STAGE              *MM00010
002400*     91/11/19  RBG  TIE-BREAK ORDER ON EQUAL KEYWORD SCORES      *MM00011
002500*                    NOW FIXED PAYMENT/TRANSFER/DEPOSIT/          *MM00011
002600*                    WITHDRAWAL/AIRTIME/OTHER PER THE CATEGORY    *MM00011
002700*                    DESK'S REQUEST                              *MM00011
002800*     94/06/02  RBG  "TOP UP" AND "CASH OUT" RECOGNIZED AS TWO-   *MM00012
002900*                    WORD KEYWORDS, WERE NEVER SCORING BEFORE     *MM00012
003000*     03/02/11  KAO  REQ 4472 - "MB" DATA-BUNDLE PATTERN ADDED    *MM00013
003100*                    TO THE STAGE-3 AIRTIME CHECK                *MM00013
003150*     03/02/11  KAO  REQ 4481 - SCAN INDEXES, SCORE POINTER AND   *MM00014
003160*                    THE MATCH SWITCH BROKEN OUT OF WORKING-      *MM00014
003170*                    STORAGE 01-LEVELS INTO STANDALONE 77-LEVELS, *MM00014
003180*                    SHOP STANDARD FOR A SCALAR OUTSIDE A RECORD  *MM00014
003190*     03/02/11  KAO  REQ 4481 - DROPPED THE SPECIAL-NAMES         *MM00015
003192*                    C01 IS TOP-OF-FORM ENTRY - THIS ROUTINE      *MM00015
003194*                    NEVER WRITES A REPORT LINE AT ALL            *MM00015
003196*     03/02/11  KAO  REQ 4481 - SPECIAL-NAMES BELONGS ON EVERY    *MM00016
003197*                    PROGRAM PER SHOP STANDARD - PUT BACK WITH A  *MM00016
003198*                    CLASS CONDITION FOR THE MB DATA-BUNDLE       *MM00016
003199*                    DIGIT CHECK IN 312-TEST-MB-DIGIT             *MM00016
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
003900******************************************************************
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300* CATEGORY NAME TABLE, IN THE FIXED TIE-BREAK ORDER.              *
004400******************************************************************
004500 01  WS-CAT-NAME-LIST.
004600     05  FILLER                  PIC X(10) VALUE 'PAYMENT'.
004700     05  FILLER                  PIC X(10) VALUE 'TRANSFER'.
004800     05  FILLER                  PIC X(10) VALUE 'DEPOSIT'.
004900     05  FILLER                  PIC X(10) VALUE 'WITHDRAWAL'.
005000     05  FILLER                  PIC X(10) VALUE 'AIRTIME'.
005100     05  FILLER                  PIC X(10) VALUE 'OTHER'.
005200 01  WS-CAT-NAME-TABLE REDEFINES WS-CAT-NAME-LIST.
005300     05  WS-CAT-NAME             PIC X(10) OCCURS 6 TIMES.
005400*
005500******************************************************************
005600* PER-CATEGORY KEYWORD SCORE, NAMED FOR READABILITY AND ALSO      *
005700* ADDRESSABLE AS A TABLE FOR THE MAX-SCORE SCAN.                  *
005800******************************************************************
005900 01  WS-CAT-SCORES.
006000     05  WS-CAT-SCORE-PAYMENT    PIC S9(4) COMP VALUE 0.
006100     05  WS-CAT-SCORE-TRANSFER   PIC S9(4) COMP VALUE 0.
006200     05  WS-CAT-SCORE-DEPOSIT    PIC S9(4) COMP VALUE 0.
006300     05  WS-CAT-SCORE-WITHDRAWAL PIC S9(4) COMP VALUE 0.
006400     05  WS-CAT-SCORE-AIRTIME    PIC S9(4) COMP VALUE 0.
006500     05  WS-CAT-SCORE-OTHER      PIC S9(4) COMP VALUE 0.
006600 01  WS-CAT-SCORE-TABLE REDEFINES WS-CAT-SCORES.
006700     05  WS-CAT-SCORE            PIC S9(4) COMP OCCURS 6 TIMES.
006800*
006900 77  WS-CAT-IDX                  PIC S9(4) COMP VALUE 0.
007000 77  WS-MAX-SCORE                PIC S9(4) COMP VALUE 0.
007100*
007200******************************************************************
007300* DESCRIPTION SCAN AREA (LOWER-CASED COPY OF TX-DESCRIPTION) AND  *
007400* THE WORD-AT-A-TIME BUFFER USED FOR WHOLE-WORD KEYWORD MATCH.    *
007500******************************************************************
007600 77  WS-CAT-TEXT                 PIC X(60) VALUE SPACES.
007700 77  WS-SCAN-IDX                 PIC S9(4) COMP VALUE 0.
007800 77  WS-SCAN-TALLY               PIC S9(4) COMP VALUE 0.
007900*
008000 01  WS-WORD-AREA.
008100     05  WS-WORD                 PIC X(20) VALUE SPACES.
008200     05  WS-WORD-PTR             PIC S9(4) COMP VALUE 1.
008250     05  FILLER                  PIC X(01).
008300 01  WS-WORD-FIRST-VIEW REDEFINES WS-WORD-AREA.
008400     05  WS-WORD-FIRST2          PIC X(02).
008500     05  FILLER                  PIC X(20).
008600*
008700 77  WS-PATTERN-FOUND-SW         PIC X(01) VALUE 'N'.
008800     88  PATTERN-FOUND                     VALUE 'Y'.
008900******************************************************************
009000 COPY MMTXNCPY.
009100******************************************************************
009200 PROCEDURE DIVISION USING MM-TXN-REC.
009300******************************************************************
009400 000-CATEGORIZE-RECORD.
009500     PERFORM 100-KEYWORD-SCORING.
009600     IF TX-CATEGORY NOT = SPACES AND TX-CATEGORY NOT = 'OTHER'
009700         GO TO 000-EXIT
009800     END-IF.
009900     MOVE 'OTHER' TO TX-CATEGORY.
010000     PERFORM 200-AMOUNT-BAND.
010100     IF TX-CATEGORY NOT = 'OTHER'
010200         GO TO 000-EXIT
010300     END-IF.
010400     PERFORM 300-PHRASE-PATTERN.
010500 000-EXIT.
010600     GOBACK.
010700*
010800******************************************************************
010900* STAGE 1 - WHOLE-WORD KEYWORD SCORING.  THE TEXT IS LOWER-CASED  *
011000* AND WALKED ONE BLANK-DELIMITED WORD AT A TIME; "TOP UP" AND     *
011100* "CASH OUT" ARE THE TWO GENUINELY TWO-WORD KEYWORDS AND ARE      *
011200* SCORED SEPARATELY BY STRAIGHT SUBSTRING COUNT.                  *
011300******************************************************************
011400 100-KEYWORD-SCORING.
011500     MOVE 0 TO WS-CAT-IDX.
011600     PERFORM 105-RESET-SCORE THRU 105-EXIT
011700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 6.
011800     MOVE TX-DESCRIPTION TO WS-CAT-TEXT.
011900     INSPECT WS-CAT-TEXT
012000         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
012100                 TO 'abcdefghijklmnopqrstuvwxyz'.
012200     MOVE SPACES TO WS-WORD.
012300     MOVE 1 TO WS-WORD-PTR.
012400     MOVE 0 TO WS-SCAN-IDX.
012500     PERFORM 110-SCAN-WORD-CHAR THRU 110-EXIT
012600         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 60.
012700     PERFORM 130-MATCH-WORD.
012800     MOVE 0 TO WS-SCAN-TALLY.
012900     INSPECT WS-CAT-TEXT TALLYING WS-SCAN-TALLY FOR ALL 'top up'.
013000     ADD WS-SCAN-TALLY TO WS-CAT-SCORE-DEPOSIT.
013100     MOVE 0 TO WS-SCAN-TALLY.
013200     INSPECT WS-CAT-TEXT TALLYING WS-SCAN-TALLY FOR ALL 'cash out'.
013300     ADD WS-SCAN-TALLY TO WS-CAT-SCORE-WITHDRAWAL.
013400     PERFORM 160-PICK-STAGE1-WINNER.
013500*
013600 105-RESET-SCORE.
013700     MOVE 0 TO WS-CAT-SCORE(WS-CAT-IDX).
013800 105-EXIT.
013900     EXIT.
014000*
014100 110-SCAN-WORD-CHAR.
014200     IF WS-CAT-TEXT(WS-SCAN-IDX:1) = ' '
014300         PERFORM 130-MATCH-WORD
014400         MOVE SPACES TO WS-WORD
014450         MOVE 1 TO WS-WORD-PTR
014500     ELSE
014600         IF WS-WORD-PTR <= 20
014700             MOVE WS-CAT-TEXT(WS-SCAN-IDX:1)
014800                 TO WS-WORD(WS-WORD-PTR:1)
014900             ADD 1 TO WS-WORD-PTR
015000         END-IF
015100     END-IF.
015200 110-EXIT.
015300     EXIT.
015400*
015500 130-MATCH-WORD.
015600     IF WS-WORD = SPACES
015700         GO TO 130-EXIT
015800     END-IF.
015900     EVALUATE WS-WORD
016000        WHEN 'pay       '  WHEN 'purchase  '  WHEN 'buy       '
016100        WHEN 'shop      '  WHEN 'merchant  '
016200            ADD 1 TO WS-CAT-SCORE-PAYMENT
016300        WHEN 'send      '  WHEN 'transfer  '  WHEN 'remit     '
016400        WHEN 'move      '
016500            ADD 1 TO WS-CAT-SCORE-TRANSFER
016600        WHEN 'deposit   '  WHEN 'add       '  WHEN 'load      '
016700        WHEN 'credit    '
016800            ADD 1 TO WS-CAT-SCORE-DEPOSIT
016900        WHEN 'withdraw  '  WHEN 'debit     '  WHEN 'subtract  '
017000            ADD 1 TO WS-CAT-SCORE-WITHDRAWAL
017100        WHEN 'airtime   '  WHEN 'minutes   '  WHEN 'data      '
017200        WHEN 'bundle    '  WHEN 'recharge  '
017300            ADD 1 TO WS-CAT-SCORE-AIRTIME
017400        WHEN 'fee       '  WHEN 'charge    '  WHEN 'commission'
017500        WHEN 'tax       '
017600            ADD 1 TO WS-CAT-SCORE-OTHER
017700     END-EVALUATE.
017800 130-EXIT.
017900     EXIT.
018000*
018100******************************************************************
018200* PICK THE HIGHEST NON-ZERO SCORE; TIES GO TO THE FIRST CATEGORY  *
018300* IN TABLE ORDER (PAYMENT, TRANSFER, DEPOSIT, WITHDRAWAL,         *
018400* AIRTIME, OTHER).  A SCORE OF ALL ZEROS LEAVES TX-CATEGORY       *
018500* BLANK SO 000-CATEGORIZE-RECORD KNOWS TO FALL THROUGH.           *
018600******************************************************************
018700 160-PICK-STAGE1-WINNER.
018800     MOVE 0 TO WS-MAX-SCORE.
018900     MOVE 0 TO WS-CAT-IDX.
019000     PERFORM 165-TEST-MAX THRU 165-EXIT
019100         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 6.
019200     MOVE SPACES TO TX-CATEGORY.
019300     IF WS-MAX-SCORE > 0
019400         MOVE 0 TO WS-CAT-IDX
019500         PERFORM 170-TEST-WINNER THRU 170-EXIT
019600             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 6
019700     END-IF.
019800*
019900 165-TEST-MAX.
020000     IF WS-CAT-SCORE(WS-CAT-IDX) > WS-MAX-SCORE
020100         MOVE WS-CAT-SCORE(WS-CAT-IDX) TO WS-MAX-SCORE
020200     END-IF.
020300 165-EXIT.
020400     EXIT.
020500*
020600 170-TEST-WINNER.
020700     IF TX-CATEGORY = SPACES
020800        AND WS-CAT-SCORE(WS-CAT-IDX) = WS-MAX-SCORE
020900         MOVE WS-CAT-NAME(WS-CAT-IDX) TO TX-CATEGORY
021000     END-IF.
021100 170-EXIT.
021200     EXIT.
021300*
021400******************************************************************
021500* STAGE 2 - AMOUNT BANDS.  ONLY REACHED WHEN STAGE 1 LEFT THE     *
021600* RECORD AT OTHER OR UNDECIDED.                                   *
021700******************************************************************
021800 200-AMOUNT-BAND.
021900     EVALUATE TRUE
022000        WHEN TX-AMOUNT < 500
022100            MOVE 'AIRTIME' TO TX-CATEGORY
022200        WHEN TX-AMOUNT >= 10000
022300            MOVE 'TRANSFER' TO TX-CATEGORY
022400        WHEN TX-AMOUNT >= 1000 AND TX-AMOUNT < 5000
022500            MOVE 'PAYMENT' TO TX-CATEGORY
022600        WHEN OTHER
022700            MOVE 'OTHER' TO TX-CATEGORY
022800     END-EVALUATE.
022900*
023000******************************************************************
023100* STAGE 3 - TEXT PATTERNS, CHECKED IN THE FIXED ORDER AIRTIME,    *
023200* TRANSFER, PAYMENT, DEPOSIT, WITHDRAWAL.  FIRST MATCH WINS;      *
023300* NO MATCH LEAVES THE RECORD AT OTHER.                            *
023400******************************************************************
023500 300-PHRASE-PATTERN.
023600     PERFORM 310-CHECK-AIRTIME-PATTERN.
023700     IF TX-CATEGORY = 'OTHER'
023800         PERFORM 320-CHECK-TRANSFER-PATTERN
023900     END-IF.
024000     IF TX-CATEGORY = 'OTHER'
024100         PERFORM 330-CHECK-PAYMENT-PATTERN
024200     END-IF.
024300     IF TX-CATEGORY = 'OTHER'
024400         PERFORM 340-CHECK-DEPOSIT-PATTERN
024500     END-IF.
024600     IF TX-CATEGORY = 'OTHER'
024700         PERFORM 350-CHECK-WITHDRAWAL-PATTERN
024800     END-IF.
024900*
025000 310-CHECK-AIRTIME-PATTERN.
025100     MOVE 'N' TO WS-PATTERN-FOUND-SW.
025200     MOVE 1 TO WS-SCAN-IDX.
025300     PERFORM 312-TEST-MB-DIGIT THRU 312-EXIT
025400         VARYING WS-SCAN-IDX FROM 2 BY 1 UNTIL WS-SCAN-IDX > 59.
025500     IF NOT PATTERN-FOUND
025600         MOVE 0 TO WS-SCAN-TALLY
025700         INSPECT WS-CAT-TEXT TALLYING WS-SCAN-TALLY
025800             FOR ALL 'bundle' FOR ALL 'recharge'
025900             FOR ALL 'top up' FOR ALL 'topup'
026000         IF WS-SCAN-TALLY > 0
026100             MOVE 'Y' TO WS-PATTERN-FOUND-SW
026200         END-IF
026300     END-IF.
026400     IF PATTERN-FOUND
026500         MOVE 'AIRTIME' TO TX-CATEGORY
026600     END-IF.
026700*
026800 312-TEST-MB-DIGIT.
026900     IF WS-CAT-TEXT(WS-SCAN-IDX:2) = 'mb'
027000        AND WS-CAT-TEXT(WS-SCAN-IDX - 1:1) IS WS-DIGIT-CLASS
027200         MOVE 'Y' TO WS-PATTERN-FOUND-SW
027300     END-IF.
027400 312-EXIT.
027500     EXIT.
027600*
027700 320-CHECK-TRANSFER-PATTERN.
027800     MOVE 0 TO WS-SCAN-TALLY.
027900     INSPECT WS-CAT-TEXT TALLYING WS-SCAN-TALLY
028000         FOR ALL 'send money' FOR ALL 'transfer to'
028100         FOR ALL 'received from'.
028200     IF WS-SCAN-TALLY > 0
028300         MOVE 'TRANSFER' TO TX-CATEGORY
028400     END-IF.
028500*
028600 330-CHECK-PAYMENT-PATTERN.
028700     MOVE 0 TO WS-SCAN-TALLY.
028800     INSPECT WS-CAT-TEXT TALLYING WS-SCAN-TALLY
028900         FOR ALL 'pay for' FOR ALL 'purchase' FOR ALL 'bought'
029000         FOR ALL 'buy' FOR ALL 'merchant' FOR ALL 'shop'.
029100     IF WS-SCAN-TALLY > 0
029200         MOVE 'PAYMENT' TO TX-CATEGORY
029300     END-IF.
029400*
029500 340-CHECK-DEPOSIT-PATTERN.
029600     MOVE 0 TO WS-SCAN-TALLY.
029700     INSPECT WS-CAT-TEXT TALLYING WS-SCAN-TALLY
029800         FOR ALL 'deposit' FOR ALL 'add money' FOR ALL 'cash in'
029900         FOR ALL 'load'.
030000     IF WS-SCAN-TALLY > 0
030100         MOVE 'DEPOSIT' TO TX-CATEGORY
030200     END-IF.
030300*
030400 350-CHECK-WITHDRAWAL-PATTERN.
030500     MOVE 0 TO WS-SCAN-TALLY.
030600     INSPECT WS-CAT-TEXT TALLYING WS-SCAN-TALLY
030700         FOR ALL 'withdraw' FOR ALL 'cash out' FOR ALL 'atm'.
030800     IF WS-SCAN-TALLY > 0
030900         MOVE 'WITHDRAWAL' TO TX-CATEGORY
031000     END-IF.
