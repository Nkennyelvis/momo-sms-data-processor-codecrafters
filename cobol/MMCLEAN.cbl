000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              *
000300* ALL RIGHTS RESERVED                                             *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.     MMCLEAN.
000800 AUTHOR.         D. W. STOUT.
000900 INSTALLATION.   THE SYSTEMS GROUP.
001000 DATE-WRITTEN.   MARCH 1988.
001100 DATE-COMPILED.
001200 SECURITY.       NON-CONFIDENTIAL.
001300******************************************************************
001400*    CLEANS AND NORMALIZES ONE RAW MOMO SMS TRANSACTION RECORD.   *
001500*    CALLED ONCE PER SURVIVING RAW RECORD BY MMBATCH.  NORMAL-    *
001600*    IZES PHONE, DATE, AMOUNT, STATUS AND DESCRIPTION, THEN       *
001700*    APPLIES THE FINAL RECORD VALIDATION RULE.  RETURNS THE       *
001800*    CLEANED RECORD, A VALID/INVALID FLAG, AND A REJECT REASON.   *
001900*                                                                 *
002000*    CHANGE ACTIVITY =                                            *
002100*     88/03/14  DWS  INITIAL VERSION FOR MOMO NIGHTLY LOAD        *MM00001
002200*     88/04/02  DWS  PHONE STRIP NOW KEEPS A LEADING + SIGN,      *MM00002
002300*                    SOME SMS GATEWAYS SEND +256... RAW           *MM00002
002400*     89/09/30  DWS  ADDED THE 0-PREFIX (10-DIGIT LOCAL) PHONE    *MM00003
002500*                    SHAPE AFTER THE AIRTIME DESK COMPLAINED      *MM00003
002600*                    GOOD TRANSACTIONS WERE BEING BOUNCED         *MM00003
002700*     91/11/19  RBG  DATE NORMALIZATION NOW ACCEPTS DD/MM/YYYY    *MM00004
002800*                    ON TOP OF THE ISO SHAPE - SOME AGENT PHONES  *MM00004
002900*                    SEND LOCAL-FORMAT TIMESTAMPS                *MM00004
003000*     94/06/02  RBG  AMOUNT STRIP NOW DROPS COMMAS AS WELL AS     *MM00005
003100*                    CURRENCY SYMBOLS - "UGX 1,200.00" WAS        *MM00005
003200*                    COMING THROUGH UNPARSED                     *MM00005
003300*     99/01/08  RBG  Y2K - CONFIRMED DATE NORMALIZATION NEVER     *MM00006
003400*                    ASSUMES A 2-DIGIT YEAR; RUN-DATE SUBSTITUTE  *MM00006
003500*                    ALREADY CARRIES 4-DIGIT YEAR FROM MMBATCH    *MM00006
003600*     03/02/11  KAO  REQ 4471 - STATUS LIST EXTENDED TO CATCH     *MM00007
003700*                    "IN_PROGRESS" FROM THE NEW AGENT APP         *MM00007
003702*     03/02/11  KAO  REQ 4481 - RI-DESCRIPTION WIDENED TO X(60)   *MM00008
003704*                    ON MMRAWCPY, DESCRIPTION SCAN HERE NOW WALKS *MM00008
003706*                    THE FULL 60 BYTES, WAS DROPPING THE LAST     *MM00008
003708*                    CHARACTER OF EVERY MAX-LENGTH DESCRIPTION    *MM00008
003710*     03/02/11  KAO  REQ 4481 - WS-STATUS-WORK WAS A ONE-FIELD    *MM00010
003712*                    GROUP WITH A FILLER PAD AND NOTHING EVER     *MM00010
003714*                    MOVED TO IT AS A GROUP - NOW A STANDALONE    *MM00010
003716*                    77-LEVEL, SHOP STANDARD FOR A LONE SCALAR    *MM00010
003718*     03/02/11  KAO  REQ 4481 - DROPPED THE SPECIAL-NAMES C01 IS  *MM00011
003720*                    TOP-OF-FORM ENTRY, THIS ROUTINE NEVER WRITES *MM00011
003722*                    A REPORT LINE AT ALL                        *MM00011
003724*     03/02/11  KAO  REQ 4481 - SPECIAL-NAMES BELONGS ON EVERY    *MM00016
003726*                    PROGRAM PER SHOP STANDARD - PUT BACK WITH A  *MM00016
003728*                    CLASS CONDITION FOR THE DIGIT TEST THE       *MM00016
003730*                    STRIP PARAGRAPHS ALREADY DO CHARACTER BY     *MM00016
003732*                    CHARACTER                                   *MM00016
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-370.
004200 OBJECT-COMPUTER.   IBM-370.
004300 SPECIAL-NAMES.
004400     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
004500******************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900 01  WS-SWITCHES.
005000     05  WS-PHONE-VALID-SW       PIC X(01) VALUE 'N'.
005100         88  PHONE-VALID                   VALUE 'Y'.
005200     05  WS-DATE-VALID-SW        PIC X(01) VALUE 'N'.
005300         88  DATE-VALID                    VALUE 'Y'.
005400     05  WS-AMOUNT-VALID-SW      PIC X(01) VALUE 'N'.
005500         88  AMOUNT-VALID                  VALUE 'Y'.
005550     05  FILLER                  PIC X(01).
005600*
005700 01  WS-PHONE-WORK.
005800     05  WS-PHONE-SRC            PIC X(15).
005900     05  WS-PHONE-STRIPPED       PIC X(15) VALUE SPACES.
006000     05  WS-PHONE-PTR            PIC S9(4) COMP VALUE 1.
006100     05  WS-PHONE-LEN            PIC S9(4) COMP VALUE 0.
006200     05  WS-PHONE-IDX            PIC S9(4) COMP VALUE 0.
006300     05  WS-PHONE-CHAR           PIC X(01).
006350     05  FILLER                  PIC X(01).
006400*
006500 01  WS-PHONE-SCAN-AREA.
006600     05  WS-PHONE-STRIPPED-V     PIC X(15) VALUE SPACES.
006700 01  WS-PHONE-FIRST-VIEW REDEFINES WS-PHONE-SCAN-AREA.
006800     05  WS-PHONE-FIRST4         PIC X(04).
006900     05  FILLER                  PIC X(11).
007000*
007100 01  WS-DATE-WORK.
007200     05  WS-DATE-YYYY            PIC X(04).
007300     05  WS-DATE-MM-TEXT         PIC X(02).
007400     05  WS-DATE-DD-TEXT         PIC X(02).
007500     05  WS-DATE-HH              PIC X(02).
007600     05  WS-DATE-MIN             PIC X(02).
007700     05  WS-DATE-SS              PIC X(02).
007750     05  FILLER                  PIC X(01).
007800 01  WS-DATE-WORK-N REDEFINES WS-DATE-WORK.
007900     05  WS-DATE-YYYY-N          PIC 9(04).
008000     05  WS-DATE-MM-N            PIC 99.
008100     05  WS-DATE-DD-N            PIC 99.
008200     05  WS-DATE-HH-N            PIC 99.
008300     05  WS-DATE-MIN-N           PIC 99.
008400     05  WS-DATE-SS-N            PIC 99.
008450     05  FILLER                  PIC X(01).
008500*
008600 01  WS-AMOUNT-WORK.
008700     05  WS-AMOUNT-SRC           PIC X(12).
008800     05  WS-AMOUNT-PTR           PIC S9(4) COMP VALUE 1.
008900     05  WS-AMOUNT-LEN           PIC S9(4) COMP VALUE 0.
009000     05  WS-AMOUNT-IDX           PIC S9(4) COMP VALUE 0.
009100     05  WS-AMOUNT-CHAR          PIC X(01).
009200     05  WS-AMOUNT-DOT-POS       PIC S9(4) COMP VALUE 0.
009300     05  WS-AMOUNT-INT-LEN       PIC S9(4) COMP VALUE 0.
009400     05  WS-AMOUNT-FRAC-LEN      PIC S9(4) COMP VALUE 0.
009500     05  WS-AMOUNT-INT-N         PIC 9(09) VALUE 0.
009600     05  WS-AMOUNT-FRAC-N        PIC 9(02) VALUE 0.
009700     05  WS-AMOUNT-FRAC-TEXT     PIC X(02) VALUE '00'.
009800     05  WS-AMOUNT-VALUE         PIC S9(09)V99 COMP-3 VALUE 0.
009850     05  FILLER                  PIC X(01).
009900*
010000 01  WS-AMOUNT-SCAN-AREA.
010100     05  WS-AMOUNT-STRIPPED      PIC X(12) VALUE SPACES.
010200 01  WS-AMOUNT-SIGN-VIEW REDEFINES WS-AMOUNT-SCAN-AREA.
010300     05  WS-AMOUNT-SIGN-CHAR     PIC X(01).
010400     05  FILLER                  PIC X(11).
010500*
010600 77  WS-STATUS-UC                PIC X(12).
010800*
010900 01  WS-DESC-WORK.
011000     05  WS-DESC-PTR             PIC S9(4) COMP VALUE 1.
011100     05  WS-DESC-IDX             PIC S9(4) COMP VALUE 0.
011200     05  WS-DESC-CHAR            PIC X(01).
011300     05  WS-DESC-PREV-SPACE-SW   PIC X(01) VALUE 'Y'.
011400         88  DESC-PREV-SPACE               VALUE 'Y'.
011500     05  WS-DESC-STARTED-SW      PIC X(01) VALUE 'N'.
011600         88  DESC-STARTED                  VALUE 'Y'.
011650     05  FILLER                  PIC X(01).
011700******************************************************************
011800 COPY MMRAWCPY.
011900 COPY MMTXNCPY.
012000******************************************************************
012100 LINKAGE SECTION.
012200 01  LK-CLEAN-OK                 PIC X(01).
012300 01  LK-REJECT-REASON            PIC X(40).
012400 01  LK-RUN-DATE-TIME            PIC X(19).
012500******************************************************************
012600 PROCEDURE DIVISION USING MM-RAW-REC, MM-TXN-REC,
012700                          LK-CLEAN-OK, LK-REJECT-REASON,
012800                          LK-RUN-DATE-TIME.
012900******************************************************************
013000 000-CLEAN-RECORD.
013100     INITIALIZE MM-TXN-REC.
013200     MOVE 'Y'           TO LK-CLEAN-OK.
013300     MOVE SPACES        TO LK-REJECT-REASON.
013400     MOVE RI-ID         TO TX-ID.
013500     MOVE RI-SENDER     TO TX-SENDER.
013600     MOVE RI-RECIPIENT  TO TX-RECIPIENT.
013700*
013800     PERFORM 100-SELECT-PHONE-SOURCE.
013900     PERFORM 200-NORMALIZE-PHONE.
014000     IF NOT PHONE-VALID
014100         MOVE 'N' TO LK-CLEAN-OK
014200         MOVE 'NO VALID PHONE NUMBER' TO LK-REJECT-REASON
014300         GO TO 000-EXIT
014400     END-IF.
014500*
014600     PERFORM 300-NORMALIZE-DATE.
014700*
014800     PERFORM 400-NORMALIZE-AMOUNT.
014900     IF NOT AMOUNT-VALID
015000         MOVE 'N' TO LK-CLEAN-OK
015100         MOVE 'NO VALID AMOUNT' TO LK-REJECT-REASON
015200         GO TO 000-EXIT
015300     END-IF.
015400*
015500     PERFORM 500-NORMALIZE-STATUS.
015600     PERFORM 600-CLEAN-DESCRIPTION.
015700     PERFORM 700-FINAL-VALIDATION.
015800 000-EXIT.
015900     GOBACK.
016000*
016100 100-SELECT-PHONE-SOURCE.
016200     IF RI-PHONE NOT = SPACES
016300         MOVE RI-PHONE      TO WS-PHONE-SRC
016400     ELSE
016500     IF RI-SENDER NOT = SPACES
016600         MOVE RI-SENDER     TO WS-PHONE-SRC
016700     ELSE
016800         MOVE RI-RECIPIENT  TO WS-PHONE-SRC
016900     END-IF
017000     END-IF.
017100*
017200******************************************************************
017300* PHONE NORMALIZATION - STRIP TO DIGITS (KEEPING A LEADING +)     *
017400* THEN MATCH ONE OF THE FOUR ACCEPTED SHAPES.                    *
017500******************************************************************
017600 200-NORMALIZE-PHONE.
017700     MOVE SPACES TO WS-PHONE-STRIPPED.
017800     MOVE 1      TO WS-PHONE-PTR.
017900     MOVE 0      TO WS-PHONE-IDX.
018000     PERFORM 210-STRIP-PHONE-CHAR THRU 210-EXIT
018100         VARYING WS-PHONE-IDX FROM 1 BY 1
018200         UNTIL WS-PHONE-IDX > 15.
018300     COMPUTE WS-PHONE-LEN = WS-PHONE-PTR - 1.
018400     MOVE WS-PHONE-STRIPPED TO WS-PHONE-STRIPPED-V.
018500     MOVE 'N' TO WS-PHONE-VALID-SW.
018600     EVALUATE TRUE
018700        WHEN WS-PHONE-LEN = 13 AND WS-PHONE-FIRST4 = '+256'
018800            MOVE WS-PHONE-STRIPPED(1:13) TO TX-PHONE
018900            MOVE 'Y' TO WS-PHONE-VALID-SW
019000        WHEN WS-PHONE-LEN = 12 AND WS-PHONE-FIRST4(1:3) = '256'
019100            STRING '+' WS-PHONE-STRIPPED(1:12) DELIMITED BY SIZE
019200                 INTO TX-PHONE
019300            MOVE 'Y' TO WS-PHONE-VALID-SW
019400        WHEN WS-PHONE-LEN = 10 AND WS-PHONE-FIRST4(1:1) = '0'
019500            STRING '+256' WS-PHONE-STRIPPED(2:9)
019600                 DELIMITED BY SIZE INTO TX-PHONE
019700            MOVE 'Y' TO WS-PHONE-VALID-SW
019800        WHEN WS-PHONE-LEN = 9
019900            STRING '+256' WS-PHONE-STRIPPED(1:9)
020000                 DELIMITED BY SIZE INTO TX-PHONE
020100            MOVE 'Y' TO WS-PHONE-VALID-SW
020200        WHEN OTHER
020300            MOVE SPACES TO TX-PHONE
020400     END-EVALUATE.
020500     GO TO 200-EXIT.
020600 210-STRIP-PHONE-CHAR.
020700     MOVE WS-PHONE-SRC(WS-PHONE-IDX:1) TO WS-PHONE-CHAR.
020800     IF (WS-PHONE-CHAR IS WS-DIGIT-CLASS)
020900        OR (WS-PHONE-CHAR = '+' AND WS-PHONE-PTR = 1)
021000         MOVE WS-PHONE-CHAR TO WS-PHONE-STRIPPED(WS-PHONE-PTR:1)
021100         ADD 1 TO WS-PHONE-PTR
021200     END-IF.
021300 210-EXIT.
021400     EXIT.
021500 200-EXIT.
021600     EXIT.
021700*
021800******************************************************************
021900* DATE NORMALIZATION - ACCEPT ISO OR DD/MM/YYYY, WITH OR WITHOUT *
022000* A TIME PORTION.  UNPARSABLE OR BLANK DATES FALL BACK TO THE    *
022100* RUN DATE/TIME PASSED DOWN FROM MMBATCH (A WARNING, NOT A       *
022200* REJECT).                                                      *
022300******************************************************************
022400 300-NORMALIZE-DATE.
022500     MOVE 'N' TO WS-DATE-VALID-SW.
022600     IF RI-DATE = SPACES
022700         GO TO 380-USE-RUN-DATE-TIME
022800     END-IF.
022900     IF RI-DATE(5:1) = '-' AND RI-DATE(8:1) = '-'
023000         MOVE RI-DATE(1:4)  TO WS-DATE-YYYY
023100         MOVE RI-DATE(6:2)  TO WS-DATE-MM-TEXT
023200         MOVE RI-DATE(9:2)  TO WS-DATE-DD-TEXT
023300         IF RI-DATE(11:1) = ' '
023400             MOVE '00' TO WS-DATE-HH
023500             MOVE '00' TO WS-DATE-MIN
023600             MOVE '00' TO WS-DATE-SS
023700         ELSE
023800             MOVE RI-DATE(12:2) TO WS-DATE-HH
023900             MOVE RI-DATE(15:2) TO WS-DATE-MIN
024000             MOVE RI-DATE(18:2) TO WS-DATE-SS
024100         END-IF
024200         PERFORM 390-VALIDATE-MM-DD
024300     ELSE
024400     IF RI-DATE(3:1) = '/' AND RI-DATE(6:1) = '/'
024500         MOVE RI-DATE(1:2)  TO WS-DATE-DD-TEXT
024600         MOVE RI-DATE(4:2)  TO WS-DATE-MM-TEXT
024700         MOVE RI-DATE(7:4)  TO WS-DATE-YYYY
024800         IF RI-DATE(11:1) = ' '
024900             MOVE '00' TO WS-DATE-HH
025000             MOVE '00' TO WS-DATE-MIN
025100             MOVE '00' TO WS-DATE-SS
025200         ELSE
025300             MOVE RI-DATE(12:2) TO WS-DATE-HH
025400             MOVE RI-DATE(15:2) TO WS-DATE-MIN
025500             MOVE RI-DATE(18:2) TO WS-DATE-SS
025600         END-IF
025700         PERFORM 390-VALIDATE-MM-DD
025800     ELSE
025900         GO TO 380-USE-RUN-DATE-TIME
026000     END-IF
026100     END-IF.
026200     IF DATE-VALID
026300         STRING WS-DATE-YYYY '-' WS-DATE-MM-TEXT '-'
026400                WS-DATE-DD-TEXT ' ' WS-DATE-HH ':'
026500                WS-DATE-MIN ':' WS-DATE-SS
026600                DELIMITED BY SIZE INTO TX-DATE
026700         GO TO 300-EXIT
026800     END-IF.
026900 380-USE-RUN-DATE-TIME.
027000     MOVE LK-RUN-DATE-TIME TO TX-DATE.
027100     MOVE 'N' TO WS-DATE-VALID-SW.
027200 300-EXIT.
027300     EXIT.
027400*
027500 390-VALIDATE-MM-DD.
027600     MOVE 'N' TO WS-DATE-VALID-SW.
027700     IF WS-DATE-MM-TEXT NUMERIC AND WS-DATE-DD-TEXT NUMERIC
027800         IF WS-DATE-MM-N >= 1 AND WS-DATE-MM-N <= 12
027900            AND WS-DATE-DD-N >= 1 AND WS-DATE-DD-N <= 31
028000             MOVE 'Y' TO WS-DATE-VALID-SW
028100         END-IF
028200     END-IF.
028300*
028400******************************************************************
028500* AMOUNT NORMALIZATION - STRIP TO DIGITS/DOT/LEADING SIGN, SPLIT *
028600* ON THE DECIMAL POINT, CONVERT EACH HALF SEPARATELY (COBOL      *
028700* WILL NOT MOVE A PUNCTUATED STRING STRAIGHT INTO A NUMERIC      *
028800* FIELD), THEN RECOMBINE AND RANGE-CHECK.                        *
028900******************************************************************
029000 400-NORMALIZE-AMOUNT.
029100     MOVE RI-AMOUNT TO WS-AMOUNT-SRC.
029200     MOVE SPACES    TO WS-AMOUNT-STRIPPED.
029300     MOVE 1         TO WS-AMOUNT-PTR.
029400     MOVE 0         TO WS-AMOUNT-IDX.
029500     PERFORM 410-STRIP-AMOUNT-CHAR THRU 410-EXIT
029600         VARYING WS-AMOUNT-IDX FROM 1 BY 1
029700         UNTIL WS-AMOUNT-IDX > 12.
029800     COMPUTE WS-AMOUNT-LEN = WS-AMOUNT-PTR - 1.
029900     MOVE 'N' TO WS-AMOUNT-VALID-SW.
030000     IF WS-AMOUNT-LEN = 0
030100         GO TO 400-EXIT
030200     END-IF.
030300     IF WS-AMOUNT-SIGN-CHAR = '-'
030400         GO TO 400-EXIT
030500     END-IF.
030600     PERFORM 420-FIND-DECIMAL-POINT.
030700     PERFORM 440-SPLIT-AND-CONVERT.
030800     IF WS-AMOUNT-VALUE >= 0.01 AND WS-AMOUNT-VALUE <= 1000000.00
030900         MOVE 'Y' TO WS-AMOUNT-VALID-SW
031000         MOVE WS-AMOUNT-VALUE TO TX-AMOUNT
031100     END-IF.
031200 400-EXIT.
031300     EXIT.
031400 410-STRIP-AMOUNT-CHAR.
031500     MOVE WS-AMOUNT-SRC(WS-AMOUNT-IDX:1) TO WS-AMOUNT-CHAR.
031600     IF (WS-AMOUNT-CHAR IS WS-DIGIT-CLASS)
031700        OR WS-AMOUNT-CHAR = '.'
031800        OR (WS-AMOUNT-CHAR = '-' AND WS-AMOUNT-PTR = 1)
031900         MOVE WS-AMOUNT-CHAR
032000             TO WS-AMOUNT-STRIPPED(WS-AMOUNT-PTR:1)
032100         ADD 1 TO WS-AMOUNT-PTR
032200     END-IF.
032300 410-EXIT.
032400     EXIT.
032500*
032600 420-FIND-DECIMAL-POINT.
032700     MOVE 0 TO WS-AMOUNT-DOT-POS.
032800     MOVE 0 TO WS-AMOUNT-IDX.
032900     PERFORM 430-TEST-FOR-DOT THRU 430-EXIT
033000         VARYING WS-AMOUNT-IDX FROM 1 BY 1
033100         UNTIL WS-AMOUNT-IDX > WS-AMOUNT-LEN.
033200     GO TO 420-EXIT.
033300 430-TEST-FOR-DOT.
033400     IF WS-AMOUNT-STRIPPED(WS-AMOUNT-IDX:1) = '.'
033500         MOVE WS-AMOUNT-IDX TO WS-AMOUNT-DOT-POS
033600     END-IF.
033700 430-EXIT.
033800     EXIT.
033900 420-EXIT.
034000     EXIT.
034100*
034200 440-SPLIT-AND-CONVERT.
034300     MOVE 0 TO WS-AMOUNT-INT-N.
034400     MOVE 0 TO WS-AMOUNT-FRAC-N.
034500     MOVE '00' TO WS-AMOUNT-FRAC-TEXT.
034600     IF WS-AMOUNT-DOT-POS = 0
034700         MOVE WS-AMOUNT-LEN TO WS-AMOUNT-INT-LEN
034800         IF WS-AMOUNT-INT-LEN > 0
034900             MOVE WS-AMOUNT-STRIPPED(1:WS-AMOUNT-INT-LEN)
035000                 TO WS-AMOUNT-INT-N
035100         END-IF
035200     ELSE
035300         COMPUTE WS-AMOUNT-INT-LEN = WS-AMOUNT-DOT-POS - 1
035400         COMPUTE WS-AMOUNT-FRAC-LEN =
035500             WS-AMOUNT-LEN - WS-AMOUNT-DOT-POS
035600         IF WS-AMOUNT-INT-LEN > 0
035700             MOVE WS-AMOUNT-STRIPPED(1:WS-AMOUNT-INT-LEN)
035800                 TO WS-AMOUNT-INT-N
035900         END-IF
036000         PERFORM 460-BUILD-FRACTION
036100     END-IF.
036200     COMPUTE WS-AMOUNT-VALUE ROUNDED =
036300         WS-AMOUNT-INT-N + (WS-AMOUNT-FRAC-N / 100).
036400*
036500 460-BUILD-FRACTION.
036600     EVALUATE TRUE
036700        WHEN WS-AMOUNT-FRAC-LEN = 0
036800            MOVE '00' TO WS-AMOUNT-FRAC-TEXT
036900        WHEN WS-AMOUNT-FRAC-LEN = 1
037000            STRING
037100                WS-AMOUNT-STRIPPED(WS-AMOUNT-DOT-POS + 1:1) '0'
037200                DELIMITED BY SIZE INTO WS-AMOUNT-FRAC-TEXT
037300        WHEN OTHER
037400            MOVE WS-AMOUNT-STRIPPED(WS-AMOUNT-DOT-POS + 1:2)
037500                TO WS-AMOUNT-FRAC-TEXT
037600            IF WS-AMOUNT-FRAC-LEN > 2
037700                IF WS-AMOUNT-STRIPPED(WS-AMOUNT-DOT-POS + 3:1)
037800                   >= '5'
037900                    COMPUTE WS-AMOUNT-FRAC-N =
038000                        WS-AMOUNT-FRAC-TEXT + 1
038100                    IF WS-AMOUNT-FRAC-N > 99
038200                        MOVE 0 TO WS-AMOUNT-FRAC-N
038300                        ADD 1 TO WS-AMOUNT-INT-N
038400                    END-IF
038500                    GO TO 460-EXIT
038600                END-IF
038700            END-IF
038800     END-EVALUATE.
038900     MOVE WS-AMOUNT-FRAC-TEXT TO WS-AMOUNT-FRAC-N.
039000 460-EXIT.
039100     EXIT.
039200*
039300 500-NORMALIZE-STATUS.
039400     MOVE RI-STATUS TO WS-STATUS-UC.
039500     INSPECT WS-STATUS-UC
039600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
039700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039800     EVALUATE WS-STATUS-UC
039900        WHEN 'SUCCESS'    WHEN 'SUCCESSFUL' WHEN 'COMPLETED'
040000        WHEN 'DONE'       WHEN 'OK'         WHEN '1'
040100        WHEN 'TRUE'
040200            MOVE 'SUCCESS' TO TX-STATUS
040300        WHEN 'FAILED'     WHEN 'FAILURE'    WHEN 'ERROR'
040400        WHEN 'REJECTED'   WHEN 'DECLINED'   WHEN '0'
040500        WHEN 'FALSE'
040600            MOVE 'FAILED'  TO TX-STATUS
040700        WHEN 'PENDING'    WHEN 'PROCESSING' WHEN 'IN_PROGRESS'
040800        WHEN 'WAITING'
040900            MOVE 'PENDING' TO TX-STATUS
041000        WHEN OTHER
041100            MOVE 'UNKNOWN' TO TX-STATUS
041200     END-EVALUATE.
041300*
041400******************************************************************
041500* DESCRIPTION CLEANING - TRIM, COLLAPSE RUNS OF BLANKS TO ONE,   *
041600* DROP ANYTHING OUTSIDE THE ALLOWED CHARACTER SET.               *
041700******************************************************************
041800 600-CLEAN-DESCRIPTION.
041900     MOVE SPACES TO TX-DESCRIPTION.
042000     MOVE 1   TO WS-DESC-PTR.
042100     MOVE 'Y' TO WS-DESC-PREV-SPACE-SW.
042200     MOVE 'N' TO WS-DESC-STARTED-SW.
042300     MOVE 0   TO WS-DESC-IDX.
042400     PERFORM 610-CLEAN-DESC-CHAR THRU 610-EXIT
042500         VARYING WS-DESC-IDX FROM 1 BY 1
042600         UNTIL WS-DESC-IDX > 60.
042700     GO TO 600-EXIT.
042800 610-CLEAN-DESC-CHAR.
042900     MOVE RI-DESCRIPTION(WS-DESC-IDX:1) TO WS-DESC-CHAR.
043000     IF WS-DESC-CHAR = ' '
043100         IF DESC-STARTED AND NOT DESC-PREV-SPACE
043200             MOVE ' ' TO TX-DESCRIPTION(WS-DESC-PTR:1)
043300             ADD 1 TO WS-DESC-PTR
043400         END-IF
043500         MOVE 'Y' TO WS-DESC-PREV-SPACE-SW
043600     ELSE
043700         IF (WS-DESC-CHAR >= 'A' AND WS-DESC-CHAR <= 'Z')
043800            OR (WS-DESC-CHAR >= 'a' AND WS-DESC-CHAR <= 'z')
043900            OR (WS-DESC-CHAR IS WS-DIGIT-CLASS)
044000            OR WS-DESC-CHAR = '-' OR WS-DESC-CHAR = '.'
044100            OR WS-DESC-CHAR = ',' OR WS-DESC-CHAR = '!'
044200            OR WS-DESC-CHAR = '?' OR WS-DESC-CHAR = '('
044300            OR WS-DESC-CHAR = ')' OR WS-DESC-CHAR = '_'
044400             MOVE WS-DESC-CHAR TO TX-DESCRIPTION(WS-DESC-PTR:1)
044500             ADD 1 TO WS-DESC-PTR
044600             MOVE 'Y' TO WS-DESC-STARTED-SW
044700             MOVE 'N' TO WS-DESC-PREV-SPACE-SW
044800         END-IF
044900     END-IF.
045000 610-EXIT.
045100     EXIT.
045200 600-EXIT.
045300     EXIT.
045400*
045500 700-FINAL-VALIDATION.
045600     IF TX-PHONE = SPACES OR TX-PHONE(1:1) NOT = '+'
045700         MOVE 'N' TO LK-CLEAN-OK
045800         MOVE 'PHONE NOT INTERNATIONAL FORMAT' TO LK-REJECT-REASON
045900     ELSE
046000     IF TX-AMOUNT NOT > 0
046100         MOVE 'N' TO LK-CLEAN-OK
046200         MOVE 'AMOUNT NOT POSITIVE' TO LK-REJECT-REASON
046300     ELSE
046400     IF TX-DATE = SPACES
046500         MOVE 'N' TO LK-CLEAN-OK
046600         MOVE 'MISSING DATE' TO LK-REJECT-REASON
046700     END-IF
046800     END-IF
046900     END-IF.
